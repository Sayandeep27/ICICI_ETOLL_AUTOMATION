000010**********************************************************
000020*    DAILY SETTLEMENT REPORT DETAIL RECORD : ETDSRREC      *
000030*        RECORD LENGTH          : DSR-REC-LENGTH (170)     *
000040*                                                          *
000050*    ONE ROW PER NETC TRANSACTION CYCLE / CHANNEL LINE OF  *
000060*    THE ACQUIRER'S DAILY SETTLEMENT REPORT (DSR).  FED TO *
000070*    THE ACQUIRING SETTLEMENT VOUCHER RUN, ETACQVCH.       *
000080*                                                          *
000090*        ** PROPERTY OF SETTLEMENTS & RECONCILIATION  **   *
000100**********************************************************
000110*    SKIP2
000120**********************************************************
000130*    -----    RELEASE  1.00  MODIFICATIONS    --------    *
000140*                                                          *
000150*    -  ORIGINAL LAYOUT PER ACQUIRER FILE SPEC DSR-01      *
000160*                                                          *
000170**********************************************************
000180*    SKIP2
000190**********************************************************
000200*    ----   MODIFICATIONS AFTER RELEASE 1.00   -------    *
000210*                                                          *
000220*    REL    DATE     PGMR DESCRIPTION                      *
000230*         06/14/97   KPM  SETTLEMENT DATE CONFIRMED FREE-   00230099
000240*                         TEXT DD-MM-YYYY OR DD.MM.YYYY -   00230099
000250*                         NOT FIXED-COLUMN, SO NO REDEFINE  00230099
000260*                         IS CARRIED HERE.  ETACQVCH SPLITS 00230099
000270*                         IT ON THE DELIMITER AT PARA 2100. 00230099
000280*         02/09/99   RDS  Y2K - 2-DIGIT YEAR ON INBOUND     00260099
000290*                         FILES NOW PREFIXED WITH 20 BY     00260099
000300*                         THE CALLING PROGRAM, NOT HERE.    00260099
000310*         03/15/02   KPM  DSR-CHANNEL-BLANK 88 ADDED SO     SR-0501
000320*                         ETACQVCH CAN TEST THE FD ROW      SR-0501
000330*                         DIRECTLY AT LOAD TIME INSTEAD OF  SR-0501
000340*                         RE-COMPARING SPACES DOWNSTREAM.   SR-0501
000350**********************************************************
000360*    SKIP1
000370     05  DSR-SETTLEMENT-DATE             PIC X(10).             1
000380*    SKIP1
000390     05  DSR-INWARD-OUTWARD              PIC X(10).              11
000400*    SKIP1
000410     05  DSR-TRANSACTION-CYCLE           PIC X(40).              21
000420*    SKIP1
000430     05  DSR-CHANNEL                     PIC X(15).              61
000440         88  DSR-CHANNEL-BLANK           VALUE SPACES.
000450*    SKIP1
000460*    THE FIVE AMOUNT FIELDS BELOW ARE CARRIED AS TEXT, NOT AS
000470*    ZONED NUMERIC, BECAUSE THE UPSTREAM EXTRACT EDITS THEM
000480*    WITH COMMA THOUSANDS SEPARATORS AND LEAVES THEM BLANK
000490*    RATHER THAN ZERO-FILL ON A NO-ACTIVITY ROW.  ETACQVCH
000500*    STRIPS THE COMMAS AND DEFAULTS BLANK/NON-NUMERIC TO
000510*    ZERO WHEN IT LOADS WS-DSR-TABLE (SEE PARA 1100).
000520     05  DSR-SETAMTDR-TXT                PIC X(17).              76
000530     05  DSR-SETAMTCR-TXT                PIC X(17).              93
000540     05  DSR-SERVICE-FEE-DR-TXT          PIC X(15).             110
000550     05  DSR-SERVICE-FEE-CR-TXT          PIC X(15).             125
000560     05  DSR-FINAL-NET-AMT-TXT           PIC X(17).             140
000570*    SKIP1
000580*    ALTERNATE SIGN-BYTE VIEW OF THE FINAL NET AMT TEXT COLUMN,
000590*    ADDED SR-0501, 03/15/02.  FOR THE DOWNSTREAM GL BALANCING
000600*    EDIT RUN'S QUICK NEGATIVE-ROW SCAN - NOT USED BY ETACQVCH,
000610*    WHICH RE-EDITS THE FULL TEXT AT PARA 1150 REGARDLESS.
000620     05  DSR-FINAL-NET-AMT-R  REDEFINES                        140
000630         DSR-FINAL-NET-AMT-TXT.
000640         10  DSR-FNA-SIGN-BYTE           PIC X(01).             140
000650         10  DSR-FNA-BODY                PIC X(16).             141
000660*    SKIP1
000670     05  FILLER                          PIC X(14).             157
000680**********************************************************
000690*     END OF ***  E T D S R R E C  ***                    *
000700**********************************************************
