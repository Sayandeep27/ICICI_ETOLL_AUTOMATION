000010**********************************************************
000020*    ACQUIRING VOUCHER LINE RECORD        : ETVCHREC       *
000030*        RECORD LENGTH          : VCH-REC-LENGTH (130)     *
000040*                                                          *
000050*    ONE ROW PER VOUCHER LINE OUT OF ETACQVCH.  NINETEEN   *
000060*    LINES ARE WRITTEN EVERY RUN, IN FIXED TEMPLATE ORDER. *
000070*                                                          *
000080*        ** PROPERTY OF SETTLEMENTS & RECONCILIATION  **   *
000090**********************************************************
000100*    SKIP2
000110**********************************************************
000120*    -----    RELEASE  1.00  MODIFICATIONS    --------    *
000130*                                                          *
000140*    -  ORIGINAL LAYOUT, GL UPLOAD FORMAT, 19 FIXED LINES  *
000150*                                                          *
000160**********************************************************
000170*    SKIP2
000180**********************************************************
000190*    ----   MODIFICATIONS AFTER RELEASE 1.00   -------    *
000200*                                                          *
000210*    REL    DATE     PGMR DESCRIPTION                      *
000220*         11/03/98   KPM  BLANK-LINE SEPARATOR RULE ADDED  *
000230*                         PER GL UPLOAD REVISED FORMAT.    00220099
000240*         02/09/99   RDS  Y2K - NARRATION DATE SUBSTRING    00230099
000250*                         NOW CARRIES A 4-DIGIT YEAR.       00230099
000260*         03/15/02   KPM  VCH-DEBIT-X/VCH-CREDIT-X ALTERNATE SR-0501
000270*                         BYTE VIEWS ADDED FOR THE GL       SR-0501
000280*                         UPLOAD EDIT PROGRAM'S ZONE-SIGN   SR-0501
000290*                         SCAN - NOT USED BY ETACQVCH.      SR-0501
000300**********************************************************
000310*    SKIP1
000320     05  VCH-ACCOUNT-NO                  PIC X(12).              1
000330*    SKIP1
000340     05  VCH-DEBIT                       PIC S9(11)V99.         13
000350     05  VCH-DEBIT-X   REDEFINES VCH-DEBIT   PIC X(13).         13
000360     05  VCH-CREDIT                      PIC S9(11)V99.         26
000370     05  VCH-CREDIT-X  REDEFINES VCH-CREDIT  PIC X(13).         26
000380*    SKIP1
000390     05  VCH-NARRATION                   PIC X(40).             39
000400*    SKIP1
000410     05  VCH-DESCRIPTION                 PIC X(40).             79
000420*    SKIP1
000430     05  FILLER                          PIC X(12).            119
000440**********************************************************
000450*     END OF ***  E T V C H R E C  ***                    *
000460**********************************************************
