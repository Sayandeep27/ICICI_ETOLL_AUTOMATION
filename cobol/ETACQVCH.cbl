000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ETACQVCH.
000120 AUTHOR.        K P MENDES.
000130 INSTALLATION.  SETTLEMENTS AND RECONCILIATION - BATCH UNIT.
000140 DATE-WRITTEN.  03/11/1994.
000150 DATE-COMPILED.
000160 SECURITY.      INTERNAL USE ONLY - FINANCIAL ACCOUNTING DATA.
000170***************************************************************
000180*                                                             *
000190*   ETACQVCH  -  E-TOLL ACQUIRING SETTLEMENT VOUCHER RUN      *
000200*                                                             *
000210*   READS THE DAILY SETTLEMENT REPORT (DSR) OF NETC E-TOLL    *
000220*   ACQUIRING TRANSACTIONS, AGGREGATES THE SETTLEMENT AND     *
000230*   SERVICE-FEE AMOUNTS BY TRANSACTION-CYCLE CATEGORY AND     *
000240*   PRODUCES THE FIXED 19-LINE GENERAL LEDGER VOUCHER PLUS A  *
000250*   DIAGNOSTIC SIDE FILE SHOWING THE SUMS BEHIND EACH LINE.   *
000260*   IF THE GRAND TOTAL OF THE FINAL NET AMOUNT COLUMN IS      *
000270*   NEGATIVE THE RUN ABORTS WITHOUT PRODUCING A VOUCHER.      *
000280*                                                             *
000290*---------------------------------------------------------------
000300*                      CHANGE HISTORY                          *
000310*---------------------------------------------------------------
000320* DATE       BY     TICKET      DESCRIPTION                    *
000330* 03/11/94   KPM    SR-0194     ORIGINAL PROGRAM.               *
000340* 03/14/94   KPM    SR-0194     ADDED DEBIT ADJUSTMENT AND      *
000350*                               CREDIT ADJUSTMENT LINES AFTER   *
000360*                               RECON FOUND THEM MISSING FROM   *
000370*                               THE FIRST CUT OF THE VOUCHER.   *
000380* 05/02/94   KPM    SR-0211     GOOD FAITH ACCEPTANCE SPLIT     *
000390*                               INTO SEPARATE DEBIT/CREDIT      *
000400*                               VOUCHER LINES PER GL REQUEST.   *
000410* 09/19/94   DPS    SR-0256     ARBITRATION AND PRE-ARBITRATION *
000420*                               LINES ADDED (9 THRU 14).        *
000430* 01/23/95   DPS    SR-0270     INCOME/GST DEBIT AND CREDIT     *
000440*                               LINES ADDED, DRIVEN OFF THE     *
000450*                               INWARD-OUTWARD FLAG RATHER      *
000460*                               THAN TRANSACTION-CYCLE.         *
000470* 06/14/97   KPM    SR-0381     DSR AMOUNT COLUMNS NOW ARRIVE   *
000480*                               WITH COMMA THOUSANDS           *
000490*                               SEPARATORS FROM THE NEW         *
000500*                               ACQUIRER EXTRACT - COMMA-STRIP  *
000510*                               LOGIC ADDED AT PARA 1150.       *
000520* 11/03/98   KPM    SR-0420     DIAGNOSTIC SIDE FILE ADDED SO   *
000530*                               RECON CAN TRACE A VOUCHER       *
000540*                               FIGURE BACK TO ITS DSR ROWS.    *
000550* 02/09/99   RDS    Y2K-0033    YEAR 2000 REMEDIATION.  DATE    *
000560*                               WINDOWING ADDED AT PARA 2250,   *
000570*                               2-DIGIT SETTLEMENT DATE YEARS   *
000580*                               NOW WINDOW TO 20CC, NOT 19CC.   *
000590* 07/02/99   RDS    Y2K-0033    Y2K TEST PASS SIGNED OFF.       *
000600* 04/18/00   BTW    SR-0455     "ARBITRATION VEDICT" AND        *
000610*                               "ARBITRATION VERDICT" SPELLINGS *
000620*                               NOW ALSO MATCHED FOR LINE 14 -  *
000630*                               SOURCE SYSTEM IS INCONSISTENT.  *
000640* 08/30/01   BTW    SR-0488     DEBITADJUSTMENT / DEBIT         *
000650*                               ADJUSTMENT AND CREDITADJUSTMENT *
000660*                               / CREDIT ADJUSTMENT BOTH NOW    *
000670*                               ACCEPTED ON THE CYCLE NAME.     *
000680* 03/15/02   KPM    SR-0501     DSR-CHANNEL-BLANK 88 NOW TESTED  *
000690*                               DIRECTLY AT LOAD TIME (PARA      *
000700*                               1100) INSTEAD OF RE-COMPARING    *
000710*                               THE CHANNEL FIELD TO SPACES AT   *
000720*                               PARA 4125.  VOUCHER AND          *
000730*                               DIAGNOSTIC FILES NOW OPEN WITH A *
000740*                               SETTLEMENT-DATE STAMP LINE AND   *
000750*                               CLOSE WITH AN END-OF-RUN TRAILER *
000760*                               LINE SO A FLAT OUTPUT FILE IS    *
000770*                               SELF-IDENTIFYING WITHOUT THE     *
000780*                               DATED FOLDER/FILE NAME.          *
000790***************************************************************
000800
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SOURCE-COMPUTER.   IBM-370.
000840 OBJECT-COMPUTER.   IBM-370.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT DSR-FILE
000910         ASSIGN TO DSRFILE
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS WS-DSR-FILE-STATUS.
000940
000950     SELECT VOUCHER-FILE
000960         ASSIGN TO VCHRFILE
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WS-VCHR-FILE-STATUS.
000990
001000     SELECT DIAG-FILE
001010         ASSIGN TO DIAGFILE
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS WS-DIAG-FILE-STATUS.
001040
001050 DATA DIVISION.
001060 FILE SECTION.
001070 FD  DSR-FILE
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 170 CHARACTERS.
001100 01  DSR-INPUT-RECORD.
001110     COPY ETDSRREC.
001120
001130 FD  VOUCHER-FILE
001140     LABEL RECORDS ARE OMITTED
001150     RECORD CONTAINS 130 CHARACTERS.
001160 01  VCH-OUTPUT-RECORD.
001170     COPY ETVCHREC.
001180
001190 FD  DIAG-FILE
001200     LABEL RECORDS ARE OMITTED
001210     RECORD CONTAINS 180 CHARACTERS.
001220 01  DGN-OUTPUT-RECORD.
001230     COPY ETDGNREC.
001240
001250 WORKING-STORAGE SECTION.
001260*---------------------------------------------------------------
001270*    SWITCHES AND FILE STATUS BYTES
001280*---------------------------------------------------------------
001290 01  WS-SWITCHES.
001300     05  WS-MORE-DSR-SW              PIC X(03)  VALUE "YES".
001310         88  WS-NO-MORE-DSR                     VALUE "NO ".
001320     05  WS-DATE-FOUND-SW            PIC X(03)  VALUE "NO ".
001330         88  WS-DATE-FOUND                      VALUE "YES".
001340     05  WS-CYCLE-MATCHED-SW         PIC X(03)  VALUE "NO ".
001350         88  WS-CYCLE-MATCHED                   VALUE "YES".
001360     05  WS-INWARD-ROW-SW            PIC X(03)  VALUE "NO ".
001370         88  WS-INWARD-ROW                      VALUE "YES".
001380     05  FILLER                      PIC X(10)  VALUE SPACES.
001390
001400 01  WS-FILE-STATUS-BYTES.
001410     05  WS-DSR-FILE-STATUS          PIC X(02)  VALUE ZEROS.
001420     05  WS-VCHR-FILE-STATUS         PIC X(02)  VALUE ZEROS.
001430     05  WS-DIAG-FILE-STATUS         PIC X(02)  VALUE ZEROS.
001440     05  FILLER                      PIC X(10)  VALUE SPACES.
001450
001460*---------------------------------------------------------------
001470*    SUBSCRIPTS, COUNTERS AND ACCUMULATORS - ALL COMP
001480*---------------------------------------------------------------
001490 77  WS-DSR-IX                       PIC S9(7) COMP VALUE ZERO.
001500 77  WS-DSR-COUNT                    PIC S9(7) COMP VALUE ZERO.
001510 77  WS-TMPL-IX                      PIC S9(4) COMP VALUE ZERO.
001520 77  WS-SCAN-IX                      PIC S9(4) COMP VALUE ZERO.
001530 77  WS-INWARD-TALLY                 PIC S9(4) COMP VALUE ZERO.
001540
001550*---------------------------------------------------------------
001560*    WORKING TABLE OF DSR ROWS - LOADED ONCE AT PARA 1000
001570*---------------------------------------------------------------
001580 01  WS-DSR-TABLE.
001590     05  WS-DSR-ENTRY OCCURS 2000 TIMES
001600                      INDEXED BY WS-TAB-IX.
001610         10  WS-DSR-SETTLEMENT-DATE      PIC X(10).
001620         10  WS-DSR-INWARD-OUTWARD       PIC X(10).
001630         10  WS-DSR-TRANSACTION-CYCLE    PIC X(40).
001640         10  WS-DSR-CHANNEL              PIC X(15).
001650         10  WS-DSR-CHANNEL-BLANK-SW     PIC X(03).
001660             88  WS-DSR-CHANNEL-BLANK    VALUE "YES".
001670         10  WS-DSR-SETAMTDR             PIC S9(11)V99.
001680         10  WS-DSR-SETAMTCR             PIC S9(11)V99.
001690         10  WS-DSR-SERVICE-FEE-DR       PIC S9(09)V99.
001700         10  WS-DSR-SERVICE-FEE-CR       PIC S9(09)V99.
001710         10  WS-DSR-FINAL-NET-AMT        PIC S9(11)V99.
001720         10  FILLER                      PIC X(05).
001730
001740*---------------------------------------------------------------
001750*    NINETEEN-LINE VOUCHER TEMPLATE - LOADED BY VALUE CLAUSE,
001760*    REDEFINED AS AN INDEXED TABLE.  ORDER IS THE GL ORDER AND
001770*    MUST NOT BE RESEQUENCED WITHOUT RECON'S SIGN-OFF.
001780*---------------------------------------------------------------
001790 01  WS-TEMPLATE-LOAD-AREA.
001800     05  FILLER  PIC X(52) VALUE
001810         "0103SLRTGSTRFinal Net Amt                           ".
001820     05  FILLER  PIC X(52) VALUE SPACES.
001830     05  FILLER  PIC X(52) VALUE
001840         "0103SLETCACQNETC Settled Transaction Credit         ".
001850     05  FILLER  PIC X(52) VALUE
001860         "0103SLETCACQDebitAdjustment                         ".
001870     05  FILLER  PIC X(52) VALUE
001880         "0103SLETCACQGood Faith Acceptance Credit            ".
001890     05  FILLER  PIC X(52) VALUE SPACES.
001900     05  FILLER  PIC X(52) VALUE
001910         "0103SLETCACQCredit Adjustment                       ".
001920     05  FILLER  PIC X(52) VALUE
001930         "0103SLETCACQChargeback Acceptance                   ".
001940     05  FILLER  PIC X(52) VALUE
001950         "0103SLETCACQGood Faith Acceptance Debit             ".
001960     05  FILLER  PIC X(52) VALUE
001970         "0103SLETCACQPre-Arbitration Acceptance              ".
001980     05  FILLER  PIC X(52) VALUE
001990         "0103SLETCACQPre-Arbitration Deemed Acceptance       ".
002000     05  FILLER  PIC X(52) VALUE
002010         "0103SLETCACQDebit chargeback deemed Acceptance      ".
002020     05  FILLER  PIC X(52) VALUE
002030         "0103SLETCACQArbitration Acceptance                  ".
002040     05  FILLER  PIC X(52) VALUE
002050         "0103SLETCACQArbitration Vedit                       ".
002060     05  FILLER  PIC X(52) VALUE SPACES.
002070     05  FILLER  PIC X(52) VALUE
002080         "0103CNETCACQIncome Debit                            ".
002090     05  FILLER  PIC X(52) VALUE
002100         "0103SLPPCIGTGST Debit                               ".
002110     05  FILLER  PIC X(52) VALUE
002120         "0103CNETCACQIncome Credit                           ".
002130     05  FILLER  PIC X(52) VALUE
002140         "0103SLPPCIGTGST Credit                              ".
002150
002160 01  WS-TEMPLATE-TABLE REDEFINES WS-TEMPLATE-LOAD-AREA.
002170     05  WS-TMPL-ENTRY OCCURS 19 TIMES
002180                       INDEXED BY WS-TMPL-TAB-IX.
002190         10  WS-TMPL-ACCOUNT-NO          PIC X(12).
002200         10  WS-TMPL-DESCRIPTION         PIC X(40).
002210
002220*---------------------------------------------------------------
002230*    SETTLEMENT DATE AND DATE-STRING WORK AREAS
002240*---------------------------------------------------------------
002250 01  WS-SDT-RAW                      PIC X(10).
002260
002270 01  WS-SDT-SEGMENTS.
002280     05  WS-SDT-SEG-D                PIC X(04) JUSTIFIED RIGHT.
002290     05  WS-SDT-SEG-M                PIC X(04) JUSTIFIED RIGHT.
002300     05  WS-SDT-SEG-Y                PIC X(04).
002310     05  FILLER                      PIC X(04) VALUE SPACES.
002320
002330 01  WS-SETTLEMENT-DATE-PARTS.
002340     05  WS-SDT-DD                   PIC 9(02) VALUE ZERO.
002350     05  WS-SDT-MM                   PIC 9(02) VALUE ZERO.
002360     05  WS-SDT-CCYY                 PIC 9(04) VALUE ZERO.
002370     05  WS-SDT-YY-NUM               PIC 9(02) VALUE ZERO.
002380     05  FILLER                      PIC X(04) VALUE SPACES.
002390
002400 01  WS-TODAY-WORK.
002410     05  WS-TODAY-YYMMDD             PIC 9(06).
002420     05  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
002430         10  WS-TODAY-YY              PIC 9(02).
002440         10  WS-TODAY-MM              PIC 9(02).
002450         10  WS-TODAY-DD              PIC 9(02).
002460     05  FILLER                      PIC X(04) VALUE SPACES.
002470
002480 01  WS-DATE-STRINGS.
002490     05  WS-DATE-YYYYMMDD.
002500         10  WS-YMD-CCYY              PIC 9(04).
002510         10  WS-YMD-MM                PIC 9(02).
002520         10  WS-YMD-DD                PIC 9(02).
002530     05  WS-DATE-YYYYMMDD-X REDEFINES WS-DATE-YYYYMMDD
002540                                      PIC X(08).
002550     05  WS-DATE-DDMMYY.
002560         10  WS-DMY-DD                PIC 9(02).
002570         10  WS-DMY-MM                PIC 9(02).
002580         10  WS-DMY-YY                PIC 9(02).
002590     05  WS-DATE-DD-DOT-MM-DOT-YY    PIC X(08).
002600     05  WS-RUN-NUMBER                PIC 9(01) VALUE 1.
002610     05  WS-RUN-CYCLE-SUFFIX          PIC X(02) VALUE "1C".
002620     05  FILLER                       PIC X(08) VALUE SPACES.
002630
002640*---------------------------------------------------------------
002650*    AMOUNT-PARSING WORK AREA - USED BY PARA 1150 TO STRIP
002660*    COMMA THOUSANDS SEPARATORS AND DE-EDIT THE TEXT AMOUNT
002670*    COLUMNS CARRIED ON THE DSR EXTRACT INTO USABLE COMP
002680*    FIGURES.  ONE SHARED AREA, CALLED ONCE PER AMOUNT COLUMN.
002690*---------------------------------------------------------------
002700 01  WS-AMOUNT-PARSE-AREA.
002710     05  WS-PARSE-IN-TEXT             PIC X(17).
002720     05  WS-PARSE-CLEAN               PIC X(17).
002730     05  WS-PARSE-SIGN                PIC X(01).
002740     05  WS-PARSE-SEG-1               PIC X(17).
002750     05  WS-PARSE-SEG-2               PIC X(17).
002760     05  WS-PARSE-SEG-3               PIC X(17).
002770     05  WS-PARSE-SEG-4               PIC X(17).
002780     05  WS-PARSE-INT-TEXT            PIC X(11) JUSTIFIED RIGHT.
002790     05  WS-PARSE-DEC-TEXT            PIC X(02).
002800     05  WS-PARSE-INT-NUM             PIC 9(11).
002810     05  WS-PARSE-DEC-NUM             PIC 9(02).
002820     05  WS-PARSE-OUT-AMT             PIC S9(11)V99.
002830     05  FILLER                       PIC X(04) VALUE SPACES.
002840
002850 01  WS-UPPERCASE-WORK-AREA.
002860     05  WS-UC-LEFT                   PIC X(40).
002870     05  WS-UC-RIGHT                  PIC X(40).
002880     05  FILLER                       PIC X(04) VALUE SPACES.
002890
002900*---------------------------------------------------------------
002910*    PER-LINE AGGREGATION AND DEBIT/CREDIT WORK AREAS
002920*---------------------------------------------------------------
002930 01  WS-CYCLE-MATCH-LIST.
002940     05  WS-CYCLE-MATCH-COUNT         PIC 9(01) VALUE ZERO.
002950     05  WS-CYCLE-MATCH-1             PIC X(40) VALUE SPACES.
002960     05  WS-CYCLE-MATCH-2             PIC X(40) VALUE SPACES.
002970     05  WS-CYCLE-MATCH-3             PIC X(40) VALUE SPACES.
002980     05  FILLER                       PIC X(04) VALUE SPACES.
002990
003000 01  WS-LINE-SUMS.
003010     05  WS-SUM-SETAMTDR              PIC S9(11)V99 VALUE ZERO.
003020     05  WS-SUM-SETAMTCR              PIC S9(11)V99 VALUE ZERO.
003030     05  WS-SUM-FINAL-NET             PIC S9(11)V99 VALUE ZERO.
003040     05  WS-SUM-SVC-DR                PIC S9(09)V99 VALUE ZERO.
003050     05  WS-SUM-SVC-CR                PIC S9(09)V99 VALUE ZERO.
003060     05  FILLER                       PIC X(08) VALUE SPACES.
003070
003080 01  WS-GRAND-TOTALS.
003090     05  WS-GRAND-TOTAL-NET           PIC S9(11)V99 VALUE ZERO.
003100     05  FILLER                       PIC X(08) VALUE SPACES.
003110
003120 01  WS-CHOSEN-AMOUNTS.
003130     05  WS-RAW-DEBIT                 PIC S9(11)V99 VALUE ZERO.
003140     05  WS-RAW-CREDIT                PIC S9(11)V99 VALUE ZERO.
003150     05  WS-CHOSEN-DEBIT              PIC S9(11)V99 VALUE ZERO.
003160     05  WS-CHOSEN-CREDIT             PIC S9(11)V99 VALUE ZERO.
003170     05  WS-CHOSEN-WHY                PIC X(25)     VALUE SPACES.
003180     05  FILLER                       PIC X(04)     VALUE SPACES.
003190
003200 01  WS-NARRATION-WORK                PIC X(40)     VALUE SPACES.
003210
003220*---------------------------------------------------------------
003230*    OUTPUT HEADER LINES
003240*---------------------------------------------------------------
003250 01  WS-VCH-HEADER-LINE               PIC X(130) VALUE
003260     "Account No  Debit         Credit        Narration
003270-    "                                Description".
003280
003290 01  WS-DGN-HEADER-LINE               PIC X(180) VALUE
003300     "Account No  Description
003310-    "                                SumSetAmtDr  SumSetAmtCr
003320-    "  SumFinalNet  SumSvcDr   SumSvcCr   ChosenDebit  ChosenCr
003330-    "edit  Why".
003340
003350*---------------------------------------------------------------
003360*    SETTLEMENT-DATE STAMP LINE AND END-OF-RUN TRAILER LINE,
003370*    ADDED SR-0501 03/15/02 SO A FLAT OUTPUT FILE CARRIES ITS
003380*    OWN RUN DATE WITHOUT RELYING ON THE DATED FOLDER/FILE NAME
003390*    THE UPSTREAM JOB SCHEDULER WRAPS AROUND IT.
003400*---------------------------------------------------------------
003410 01  WS-VCH-DATE-STAMP-LINE            PIC X(130)    VALUE SPACES.
003420
003430 01  WS-DGN-DATE-STAMP-LINE            PIC X(180)    VALUE SPACES.
003440
003450 01  WS-VCH-TRAILER-LINE               PIC X(130)    VALUE SPACES.
003460
003470 01  WS-DGN-TRAILER-LINE               PIC X(180)    VALUE SPACES.
003480
003490*---------------------------------------------------------------
003500*    ERROR MESSAGE LINE
003510*---------------------------------------------------------------
003520 01  WS-ABORT-MESSAGE                 PIC X(80) VALUE
003530     "ETACQVCH - Final Net Amt negative - terminate and notify
003540-    " the process owner".
003550
003560 PROCEDURE DIVISION.
003570
003580***************************************************************
003590*    0000-MAIN-CONTROL                                        *
003600***************************************************************
003610 0000-MAIN-CONTROL.
003620     PERFORM 0100-OPEN-DSR-FILE        THRU 0100-EXIT.
003630     PERFORM 1000-LOAD-DSR-TABLE       THRU 1000-EXIT.
003640     PERFORM 2000-DETECT-SETTLEMENT-DATE
003650                                        THRU 2000-EXIT.
003660     PERFORM 2300-BUILD-DATE-STRINGS   THRU 2300-EXIT.
003670     PERFORM 5000-CHECK-GRAND-TOTAL-NEGATIVE
003680                                        THRU 5000-EXIT.
003690     IF  WS-GRAND-TOTAL-NET IS NEGATIVE
003700         GO TO 9900-ABORT-NEGATIVE.
003710     PERFORM 0150-OPEN-OUTPUT-FILES    THRU 0150-EXIT.
003720     PERFORM 4000-PROCESS-TEMPLATE-LINES
003730                                        THRU 4000-EXIT.
003740     PERFORM 8000-CLOSE-ALL-FILES      THRU 8000-EXIT.
003750     GO TO 9999-END-RUN.
003760 0000-EXIT.
003770     EXIT.
003780
003790***************************************************************
003800*    0100-OPEN-DSR-FILE  -  OPEN THE INPUT SIDE ONLY.  OUTPUT  *
003810*    FILES ARE NOT OPENED UNTIL THE NEGATIVE-TOTAL CHECK AT    *
003820*    PARA 5000 HAS PASSED, SO A REJECTED RUN LEAVES NO HALF-   *
003830*    WRITTEN VOUCHER OR DIAGNOSTIC FILE BEHIND.                *
003840***************************************************************
003850 0100-OPEN-DSR-FILE.
003860     OPEN INPUT DSR-FILE.
003870     IF  WS-DSR-FILE-STATUS NOT = "00"
003880         DISPLAY "ETACQVCH - DSR-FILE OPEN FAILED, STATUS "
003890                 WS-DSR-FILE-STATUS
003900         MOVE 16 TO RETURN-CODE
003910         STOP RUN.
003920 0100-EXIT.
003930     EXIT.
003940
003950***************************************************************
003960*    0150-OPEN-OUTPUT-FILES                                   *
003970***************************************************************
003980 0150-OPEN-OUTPUT-FILES.
003990     PERFORM 0155-BUILD-DATE-STAMP-LINES THRU 0155-EXIT.
004000     OPEN OUTPUT VOUCHER-FILE.
004010     OPEN OUTPUT DIAG-FILE.
004020     MOVE WS-VCH-DATE-STAMP-LINE TO VCH-OUTPUT-RECORD.
004030     WRITE VCH-OUTPUT-RECORD.
004040     MOVE WS-DGN-DATE-STAMP-LINE TO DGN-OUTPUT-RECORD.
004050     WRITE DGN-OUTPUT-RECORD.
004060     MOVE WS-VCH-HEADER-LINE TO VCH-OUTPUT-RECORD.
004070     WRITE VCH-OUTPUT-RECORD.
004080     MOVE WS-DGN-HEADER-LINE TO DGN-OUTPUT-RECORD.
004090     WRITE DGN-OUTPUT-RECORD.
004100 0150-EXIT.
004110     EXIT.
004120
004130***************************************************************
004140*    0155-BUILD-DATE-STAMP-LINES  -  ADDED SR-0501 03/15/02 SO *
004150*    A FLAT VOUCHER/DIAG FILE CARRIES ITS OWN SETTLEMENT DATE   *
004160*    AND RUN-CYCLE SUFFIX WITHOUT RELYING ON THE JOB SCHEDULER  *
004170*    FOLDER/FILE NAME OR ON NARRATION TEXT ALONE.               *
004180***************************************************************
004190 0155-BUILD-DATE-STAMP-LINES.
004200     STRING "SETTLEMENT DATE " WS-DATE-DD-DOT-MM-DOT-YY
004210-           "   RUN CYCLE " WS-RUN-CYCLE-SUFFIX
004220            DELIMITED BY SIZE INTO WS-VCH-DATE-STAMP-LINE.
004230     STRING "SETTLEMENT DATE " WS-DATE-DD-DOT-MM-DOT-YY
004240-           "   RUN CYCLE " WS-RUN-CYCLE-SUFFIX
004250            DELIMITED BY SIZE INTO WS-DGN-DATE-STAMP-LINE.
004260 0155-EXIT.
004270     EXIT.
004280
004290
004300***************************************************************
004310*    1000-LOAD-DSR-TABLE  -  READ THE DSR SEQUENTIALLY AND     *
004320*    LOAD EVERY ROW INTO WS-DSR-TABLE.                         *
004330***************************************************************
004340 1000-LOAD-DSR-TABLE.
004350     PERFORM 1050-READ-DSR-FILE THRU 1050-EXIT.
004360     PERFORM 1100-PARSE-DSR-ROW THRU 1100-EXIT
004370             UNTIL WS-NO-MORE-DSR.
004380 1000-EXIT.
004390     EXIT.
004400
004410 1050-READ-DSR-FILE.
004420     READ DSR-FILE
004430         AT END
004440             MOVE "NO " TO WS-MORE-DSR-SW.
004450 1050-EXIT.
004460     EXIT.
004470
004480***************************************************************
004490*    1100-PARSE-DSR-ROW  -  TRIM/CONVERT ONE DSR ROW AND       *
004500*    APPEND IT TO WS-DSR-TABLE, THEN READ THE NEXT ROW.        *
004510***************************************************************
004520 1100-PARSE-DSR-ROW.
004530     ADD 1 TO WS-DSR-COUNT.
004540     SET WS-TAB-IX TO WS-DSR-COUNT.
004550     MOVE DSR-SETTLEMENT-DATE
004560                    TO WS-DSR-SETTLEMENT-DATE(WS-TAB-IX).
004570     MOVE DSR-INWARD-OUTWARD
004580                    TO WS-DSR-INWARD-OUTWARD(WS-TAB-IX).
004590     MOVE DSR-TRANSACTION-CYCLE
004600                    TO WS-DSR-TRANSACTION-CYCLE(WS-TAB-IX).
004610     MOVE DSR-CHANNEL
004620                    TO WS-DSR-CHANNEL(WS-TAB-IX).
004630
004640     IF  DSR-CHANNEL-BLANK
004650         MOVE "YES" TO WS-DSR-CHANNEL-BLANK-SW(WS-TAB-IX)
004660     ELSE
004670         MOVE "NO " TO WS-DSR-CHANNEL-BLANK-SW(WS-TAB-IX)
004680     END-IF.
004690
004700     MOVE DSR-SETAMTDR-TXT TO WS-PARSE-IN-TEXT.
004710     PERFORM 1150-PARSE-ONE-AMOUNT THRU 1150-EXIT.
004720     MOVE WS-PARSE-OUT-AMT TO WS-DSR-SETAMTDR(WS-TAB-IX).
004730
004740     MOVE DSR-SETAMTCR-TXT TO WS-PARSE-IN-TEXT.
004750     PERFORM 1150-PARSE-ONE-AMOUNT THRU 1150-EXIT.
004760     MOVE WS-PARSE-OUT-AMT TO WS-DSR-SETAMTCR(WS-TAB-IX).
004770
004780     MOVE DSR-SERVICE-FEE-DR-TXT TO WS-PARSE-IN-TEXT.
004790     PERFORM 1150-PARSE-ONE-AMOUNT THRU 1150-EXIT.
004800     MOVE WS-PARSE-OUT-AMT TO WS-DSR-SERVICE-FEE-DR(WS-TAB-IX).
004810
004820     MOVE DSR-SERVICE-FEE-CR-TXT TO WS-PARSE-IN-TEXT.
004830     PERFORM 1150-PARSE-ONE-AMOUNT THRU 1150-EXIT.
004840     MOVE WS-PARSE-OUT-AMT TO WS-DSR-SERVICE-FEE-CR(WS-TAB-IX).
004850
004860     MOVE DSR-FINAL-NET-AMT-TXT TO WS-PARSE-IN-TEXT.
004870     PERFORM 1150-PARSE-ONE-AMOUNT THRU 1150-EXIT.
004880     MOVE WS-PARSE-OUT-AMT TO WS-DSR-FINAL-NET-AMT(WS-TAB-IX).
004890
004900     PERFORM 1050-READ-DSR-FILE THRU 1050-EXIT.
004910 1100-EXIT.
004920     EXIT.
004930
004940***************************************************************
004950*    1150-PARSE-ONE-AMOUNT  -  STRIP COMMA THOUSANDS           *
004960*    SEPARATORS OUT OF WS-PARSE-IN-TEXT AND DE-EDIT THE        *
004970*    RESULT INTO WS-PARSE-OUT-AMT.  BLANK OR UNPARSABLE TEXT   *
004980*    DEFAULTS TO ZERO.  ADDED PER SR-0381, 06/14/97.           *
004990***************************************************************
005000 1150-PARSE-ONE-AMOUNT.
005010     MOVE ZERO  TO WS-PARSE-OUT-AMT.
005020     MOVE SPACE TO WS-PARSE-CLEAN WS-PARSE-SIGN.
005030     MOVE SPACES TO WS-PARSE-SEG-1 WS-PARSE-SEG-2
005040                    WS-PARSE-SEG-3 WS-PARSE-SEG-4.
005050
005060     UNSTRING WS-PARSE-IN-TEXT DELIMITED BY ALL ","
005070         INTO WS-PARSE-SEG-1 WS-PARSE-SEG-2
005080              WS-PARSE-SEG-3 WS-PARSE-SEG-4.
005090
005100     STRING WS-PARSE-SEG-1 DELIMITED BY SPACE
005110            WS-PARSE-SEG-2 DELIMITED BY SPACE
005120            WS-PARSE-SEG-3 DELIMITED BY SPACE
005130            WS-PARSE-SEG-4 DELIMITED BY SPACE
005140            INTO WS-PARSE-CLEAN.
005150
005160     IF  WS-PARSE-CLEAN = SPACES
005170         GO TO 1150-EXIT.
005180
005190     IF  WS-PARSE-CLEAN(1:1) = "-"
005200         MOVE "-" TO WS-PARSE-SIGN
005210         MOVE WS-PARSE-CLEAN(2:16) TO WS-PARSE-CLEAN
005220     END-IF.
005230
005240     MOVE SPACES TO WS-PARSE-INT-TEXT WS-PARSE-DEC-TEXT.
005250     UNSTRING WS-PARSE-CLEAN DELIMITED BY "."
005260         INTO WS-PARSE-INT-TEXT WS-PARSE-DEC-TEXT.
005270
005280     INSPECT WS-PARSE-INT-TEXT
005290             REPLACING LEADING SPACE BY ZERO.
005300     INSPECT WS-PARSE-DEC-TEXT
005310             REPLACING TRAILING SPACE BY ZERO.
005320     IF  WS-PARSE-DEC-TEXT = SPACES
005330         MOVE "00" TO WS-PARSE-DEC-TEXT.
005340
005350     IF  WS-PARSE-INT-TEXT IS NOT NUMERIC
005360      OR WS-PARSE-DEC-TEXT IS NOT NUMERIC
005370         GO TO 1150-EXIT.
005380
005390     MOVE WS-PARSE-INT-TEXT TO WS-PARSE-INT-NUM.
005400     MOVE WS-PARSE-DEC-TEXT TO WS-PARSE-DEC-NUM.
005410     COMPUTE WS-PARSE-OUT-AMT =
005420             WS-PARSE-INT-NUM + (WS-PARSE-DEC-NUM / 100).
005430     IF  WS-PARSE-SIGN = "-"
005440         COMPUTE WS-PARSE-OUT-AMT = WS-PARSE-OUT-AMT * -1
005450     END-IF.
005460 1150-EXIT.
005470     EXIT.
005480
005490***************************************************************
005500*    2000-DETECT-SETTLEMENT-DATE  -  THE FIRST DSR ROW WITH A  *
005510*    NON-BLANK SETTLEMENT DATE DRIVES THE RUN.  FAILING THAT,  *
005520*    SCAN THE FIRST ROW'S OTHER FIELDS, THEN DEFAULT TO TODAY. *
005530***************************************************************
005540 2000-DETECT-SETTLEMENT-DATE.
005550     SET WS-TAB-IX TO 1.
005560     PERFORM 2050-TRY-ROW-FOR-DATE THRU 2050-EXIT
005570             VARYING WS-TAB-IX FROM 1 BY 1
005580             UNTIL WS-TAB-IX > WS-DSR-COUNT
005590                OR WS-DATE-FOUND.
005600     IF  NOT WS-DATE-FOUND
005610         PERFORM 2200-SCAN-FIRST-ROW-FOR-DATE THRU 2200-EXIT.
005620     IF  NOT WS-DATE-FOUND
005630         PERFORM 2250-DEFAULT-TO-CURRENT-DATE THRU 2250-EXIT.
005640 2000-EXIT.
005650     EXIT.
005660
005670 2050-TRY-ROW-FOR-DATE.
005680     IF  WS-DSR-SETTLEMENT-DATE(WS-TAB-IX) NOT = SPACES
005690         MOVE WS-DSR-SETTLEMENT-DATE(WS-TAB-IX) TO WS-SDT-RAW
005700         PERFORM 2100-PARSE-DATE-TEXT THRU 2100-EXIT
005710         IF  WS-DATE-FOUND
005720             CONTINUE
005730         END-IF
005740     END-IF.
005750 2050-EXIT.
005760     EXIT.
005770
005780***************************************************************
005790*    2100-PARSE-DATE-TEXT  -  SPLITS WS-SDT-RAW ON "-" OR "."  *
005800*    INTO DAY/MONTH/YEAR.  A 2-DIGIT YEAR IS WINDOWED TO 20CC  *
005810*    (SEE Y2K-0033 CHANGE LOG ENTRY, 02/09/99).                *
005820***************************************************************
005830 2100-PARSE-DATE-TEXT.
005840     MOVE SPACES TO WS-SDT-SEG-D WS-SDT-SEG-M WS-SDT-SEG-Y.
005850     UNSTRING WS-SDT-RAW DELIMITED BY "-" OR "."
005860         INTO WS-SDT-SEG-D WS-SDT-SEG-M WS-SDT-SEG-Y.
005870
005880     IF  WS-SDT-SEG-D = SPACES
005890      OR WS-SDT-SEG-M = SPACES
005900      OR WS-SDT-SEG-Y = SPACES
005910         GO TO 2100-EXIT.
005920
005930     INSPECT WS-SDT-SEG-D REPLACING LEADING SPACE BY ZERO.
005940     INSPECT WS-SDT-SEG-M REPLACING LEADING SPACE BY ZERO.
005950
005960     IF  WS-SDT-SEG-D IS NOT NUMERIC
005970      OR WS-SDT-SEG-M IS NOT NUMERIC
005980         GO TO 2100-EXIT.
005990
006000     MOVE WS-SDT-SEG-D TO WS-SDT-DD.
006010     MOVE WS-SDT-SEG-M TO WS-SDT-MM.
006020
006030     IF  WS-SDT-SEG-Y(3:2) = SPACES
006040         INSPECT WS-SDT-SEG-Y REPLACING LEADING SPACE BY ZERO
006050         IF  WS-SDT-SEG-Y(1:2) IS NOT NUMERIC
006060             GO TO 2100-EXIT
006070         END-IF
006080         MOVE WS-SDT-SEG-Y(1:2) TO WS-SDT-YY-NUM
006090         COMPUTE WS-SDT-CCYY = 2000 + WS-SDT-YY-NUM
006100     ELSE
006110         IF  WS-SDT-SEG-Y IS NOT NUMERIC
006120             GO TO 2100-EXIT
006130         END-IF
006140         MOVE WS-SDT-SEG-Y TO WS-SDT-CCYY
006150     END-IF.
006160
006170     MOVE "YES" TO WS-DATE-FOUND-SW.
006180 2100-EXIT.
006190     EXIT.
006200
006210***************************************************************
006220*    2200-SCAN-FIRST-ROW-FOR-DATE  -  FALLBACK WHEN NO ROW     *
006230*    CARRIES A SETTLEMENT DATE.  TRY THE FIRST ROW'S OTHER     *
006240*    TEXT FIELDS FOR SOMETHING THAT PARSES AS A DATE.          *
006250***************************************************************
006260 2200-SCAN-FIRST-ROW-FOR-DATE.
006270     IF  WS-DSR-COUNT = ZERO
006280         GO TO 2200-EXIT.
006290     SET WS-TAB-IX TO 1.
006300     MOVE WS-DSR-INWARD-OUTWARD(WS-TAB-IX) TO WS-SDT-RAW.
006310     PERFORM 2100-PARSE-DATE-TEXT THRU 2100-EXIT.
006320     IF  WS-DATE-FOUND
006330         GO TO 2200-EXIT.
006340     MOVE WS-DSR-TRANSACTION-CYCLE(WS-TAB-IX)(1:10)
006350                                              TO WS-SDT-RAW.
006360     PERFORM 2100-PARSE-DATE-TEXT THRU 2100-EXIT.
006370 2200-EXIT.
006380     EXIT.
006390
006400***************************************************************
006410*    2250-DEFAULT-TO-CURRENT-DATE  -  LAST RESORT.             *
006420***************************************************************
006430 2250-DEFAULT-TO-CURRENT-DATE.
006440     ACCEPT WS-TODAY-YYMMDD FROM DATE.
006450     MOVE WS-TODAY-DD TO WS-SDT-DD.
006460     MOVE WS-TODAY-MM TO WS-SDT-MM.
006470     IF  WS-TODAY-YY < 50
006480         COMPUTE WS-SDT-CCYY = 2000 + WS-TODAY-YY
006490     ELSE
006500         COMPUTE WS-SDT-CCYY = 1900 + WS-TODAY-YY
006510     END-IF.
006520     MOVE "YES" TO WS-DATE-FOUND-SW.
006530 2250-EXIT.
006540     EXIT.
006550
006560***************************************************************
006570*    2300-BUILD-DATE-STRINGS  -  DDMMYY, DD.MM.YY AND          *
006580*    YYYYMMDD, PLUS THE RUN-CYCLE SUFFIX "1C".                 *
006590***************************************************************
006600 2300-BUILD-DATE-STRINGS.
006610     MOVE WS-SDT-CCYY TO WS-YMD-CCYY.
006620     MOVE WS-SDT-MM   TO WS-YMD-MM.
006630     MOVE WS-SDT-DD   TO WS-YMD-DD.
006640
006650     MOVE WS-SDT-DD                    TO WS-DMY-DD.
006660     MOVE WS-SDT-MM                    TO WS-DMY-MM.
006670     DIVIDE WS-SDT-CCYY BY 100 GIVING WS-SCAN-IX
006680             REMAINDER WS-DMY-YY.
006690
006700     STRING WS-DMY-DD  "."
006710            WS-DMY-MM  "."
006720            WS-DMY-YY
006730            DELIMITED BY SIZE
006740            INTO WS-DATE-DD-DOT-MM-DOT-YY.
006750
006760     COMPUTE WS-RUN-NUMBER = 1.
006770     STRING WS-RUN-NUMBER "C" DELIMITED BY SIZE
006780            INTO WS-RUN-CYCLE-SUFFIX.
006790 2300-EXIT.
006800     EXIT.
006810
006820***************************************************************
006830*    4000-PROCESS-TEMPLATE-LINES  -  DRIVE THE 19 FIXED        *
006840*    VOUCHER LINES, IN GL ORDER.                               *
006850***************************************************************
006860 4000-PROCESS-TEMPLATE-LINES.
006870     PERFORM 4050-PROCESS-ONE-LINE THRU 4050-EXIT
006880             VARYING WS-TMPL-IX FROM 1 BY 1
006890             UNTIL WS-TMPL-IX > 19.
006900 4000-EXIT.
006910     EXIT.
006920
006930 4050-PROCESS-ONE-LINE.
006940     SET WS-TMPL-TAB-IX TO WS-TMPL-IX.
006950     PERFORM 4100-AGGREGATE-LINE     THRU 4100-EXIT.
006960     PERFORM 4200-PICK-DEBIT-CREDIT  THRU 4200-EXIT.
006970     PERFORM 4300-BUILD-NARRATION    THRU 4300-EXIT.
006980     PERFORM 4400-WRITE-OUTPUT-LINES THRU 4400-EXIT.
006990 4050-EXIT.
007000     EXIT.
007010
007020***************************************************************
007030*    4100-AGGREGATE-LINE  -  COMPUTE THE CANDIDATE SUMS FOR    *
007040*    THE CURRENT TEMPLATE LINE.  SEE BUSINESS RULES TABLE      *
007050*    "AGGREGATION (PER DESCRIPTION)".                          *
007060***************************************************************
007070 4100-AGGREGATE-LINE.
007080     EVALUATE WS-TMPL-IX
007090         WHEN 1
007100             PERFORM 4105-ZERO-ALL-SUMS THRU 4105-EXIT
007110             MOVE WS-GRAND-TOTAL-NET TO WS-SUM-FINAL-NET
007120         WHEN 2 WHEN 6 WHEN 15
007130             PERFORM 4105-ZERO-ALL-SUMS THRU 4105-EXIT
007140         WHEN 3
007150             MOVE "NETC Settled Transaction" TO WS-CYCLE-MATCH-1
007160             MOVE SPACES TO WS-CYCLE-MATCH-2 WS-CYCLE-MATCH-3
007170             MOVE 1 TO WS-CYCLE-MATCH-COUNT
007180             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007190         WHEN 4
007200             MOVE "DebitAdjustment"  TO WS-CYCLE-MATCH-1
007210             MOVE "Debit Adjustment" TO WS-CYCLE-MATCH-2
007220             MOVE SPACES TO WS-CYCLE-MATCH-3
007230             MOVE 2 TO WS-CYCLE-MATCH-COUNT
007240             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007250         WHEN 5 WHEN 9
007260             MOVE "Good Faith Acceptance" TO WS-CYCLE-MATCH-1
007270             MOVE SPACES TO WS-CYCLE-MATCH-2 WS-CYCLE-MATCH-3
007280             MOVE 1 TO WS-CYCLE-MATCH-COUNT
007290             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007300         WHEN 7
007310             MOVE "Credit Adjustment"  TO WS-CYCLE-MATCH-1
007320             MOVE "CreditAdjustment"   TO WS-CYCLE-MATCH-2
007330             MOVE SPACES TO WS-CYCLE-MATCH-3
007340             MOVE 2 TO WS-CYCLE-MATCH-COUNT
007350             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007360         WHEN 8
007370             MOVE "Chargeback Acceptance" TO WS-CYCLE-MATCH-1
007380             MOVE SPACES TO WS-CYCLE-MATCH-2 WS-CYCLE-MATCH-3
007390             MOVE 1 TO WS-CYCLE-MATCH-COUNT
007400             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007410         WHEN 10
007420             MOVE "Pre-Arbitration Acceptance"
007430                                       TO WS-CYCLE-MATCH-1
007440             MOVE SPACES TO WS-CYCLE-MATCH-2 WS-CYCLE-MATCH-3
007450             MOVE 1 TO WS-CYCLE-MATCH-COUNT
007460             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007470         WHEN 11
007480             MOVE "Pre-Arbitration Deemed Acceptance"
007490                                       TO WS-CYCLE-MATCH-1
007500             MOVE SPACES TO WS-CYCLE-MATCH-2 WS-CYCLE-MATCH-3
007510             MOVE 1 TO WS-CYCLE-MATCH-COUNT
007520             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007530         WHEN 12
007540             MOVE "Debit chargeback deemed Acceptance"
007550                                       TO WS-CYCLE-MATCH-1
007560             MOVE SPACES TO WS-CYCLE-MATCH-2 WS-CYCLE-MATCH-3
007570             MOVE 1 TO WS-CYCLE-MATCH-COUNT
007580             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007590         WHEN 13
007600             MOVE "Arbitration Acceptance" TO WS-CYCLE-MATCH-1
007610             MOVE SPACES TO WS-CYCLE-MATCH-2 WS-CYCLE-MATCH-3
007620             MOVE 1 TO WS-CYCLE-MATCH-COUNT
007630             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007640         WHEN 14
007650             MOVE "Arbitration Vedit"   TO WS-CYCLE-MATCH-1
007660             MOVE "Arbitration Vedict"  TO WS-CYCLE-MATCH-2
007670             MOVE "Arbitration Verdict" TO WS-CYCLE-MATCH-3
007680             MOVE 3 TO WS-CYCLE-MATCH-COUNT
007690             PERFORM 4120-SUM-BY-CYCLE-MATCH THRU 4120-EXIT
007700         WHEN 16 WHEN 17 WHEN 18 WHEN 19
007710             PERFORM 4140-SUM-INWARD-ONLY THRU 4140-EXIT
007720     END-EVALUATE.
007730 4100-EXIT.
007740     EXIT.
007750
007760 4105-ZERO-ALL-SUMS.
007770     MOVE ZERO TO WS-SUM-SETAMTDR  WS-SUM-SETAMTCR
007780                  WS-SUM-FINAL-NET WS-SUM-SVC-DR
007790                  WS-SUM-SVC-CR.
007800 4105-EXIT.
007810     EXIT.
007820
007830***************************************************************
007840*    4120-SUM-BY-CYCLE-MATCH  -  SUM ALL FIVE AMOUNT COLUMNS   *
007850*    OVER DSR ROWS WITH A NON-BLANK CHANNEL WHOSE TRANSACTION  *
007860*    CYCLE MATCHES (CASE-INSENSITIVE) ONE OF UP TO THREE       *
007870*    CANDIDATE CYCLE NAMES IN WS-CYCLE-MATCH-1/2/3.            *
007880***************************************************************
007890 4120-SUM-BY-CYCLE-MATCH.
007900     PERFORM 4105-ZERO-ALL-SUMS THRU 4105-EXIT.
007910     SET WS-TAB-IX TO 1.
007920     PERFORM 4125-ACCUM-ONE-CYCLE-ROW THRU 4125-EXIT
007930             VARYING WS-TAB-IX FROM 1 BY 1
007940             UNTIL WS-TAB-IX > WS-DSR-COUNT.
007950 4120-EXIT.
007960     EXIT.
007970
007980 4125-ACCUM-ONE-CYCLE-ROW.
007990     MOVE "NO " TO WS-CYCLE-MATCHED-SW.
008000     IF  NOT WS-DSR-CHANNEL-BLANK(WS-TAB-IX)
008010         PERFORM 4145-CHECK-CYCLE-MATCH THRU 4145-EXIT
008020     END-IF.
008030     IF  WS-CYCLE-MATCHED
008040         ADD WS-DSR-SETAMTDR(WS-TAB-IX)       TO WS-SUM-SETAMTDR
008050         ADD WS-DSR-SETAMTCR(WS-TAB-IX)       TO WS-SUM-SETAMTCR
008060         ADD WS-DSR-FINAL-NET-AMT(WS-TAB-IX)  TO WS-SUM-FINAL-NET
008070         ADD WS-DSR-SERVICE-FEE-DR(WS-TAB-IX) TO WS-SUM-SVC-DR
008080         ADD WS-DSR-SERVICE-FEE-CR(WS-TAB-IX) TO WS-SUM-SVC-CR
008090     END-IF.
008100 4125-EXIT.
008110     EXIT.
008120
008130***************************************************************
008140*    4145-CHECK-CYCLE-MATCH  -  CASE-INSENSITIVE COMPARE OF    *
008150*    THE CURRENT ROW'S TRANSACTION CYCLE AGAINST THE ACTIVE    *
008160*    CANDIDATE LIST.                                           *
008170***************************************************************
008180 4145-CHECK-CYCLE-MATCH.
008190     MOVE WS-DSR-TRANSACTION-CYCLE(WS-TAB-IX) TO WS-UC-LEFT.
008200     PERFORM 4147-UPPERCASE-WS-UC-LEFT THRU 4147-EXIT.
008210
008220     MOVE WS-CYCLE-MATCH-1 TO WS-UC-RIGHT.
008230     PERFORM 4148-UPPERCASE-WS-UC-RIGHT THRU 4148-EXIT.
008240     IF  WS-UC-LEFT = WS-UC-RIGHT
008250         MOVE "YES" TO WS-CYCLE-MATCHED-SW
008260         GO TO 4145-EXIT.
008270
008280     IF  WS-CYCLE-MATCH-COUNT > 1
008290         MOVE WS-CYCLE-MATCH-2 TO WS-UC-RIGHT
008300         PERFORM 4148-UPPERCASE-WS-UC-RIGHT THRU 4148-EXIT
008310         IF  WS-UC-LEFT = WS-UC-RIGHT
008320             MOVE "YES" TO WS-CYCLE-MATCHED-SW
008330             GO TO 4145-EXIT
008340         END-IF
008350     END-IF.
008360
008370     IF  WS-CYCLE-MATCH-COUNT > 2
008380         MOVE WS-CYCLE-MATCH-3 TO WS-UC-RIGHT
008390         PERFORM 4148-UPPERCASE-WS-UC-RIGHT THRU 4148-EXIT
008400         IF  WS-UC-LEFT = WS-UC-RIGHT
008410             MOVE "YES" TO WS-CYCLE-MATCHED-SW
008420             GO TO 4145-EXIT
008430         END-IF
008440     END-IF.
008450 4145-EXIT.
008460     EXIT.
008470
008480 4147-UPPERCASE-WS-UC-LEFT.
008490     INSPECT WS-UC-LEFT CONVERTING
008500         "abcdefghijklmnopqrstuvwxyz" TO
008510         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008520 4147-EXIT.
008530     EXIT.
008540
008550 4148-UPPERCASE-WS-UC-RIGHT.
008560     INSPECT WS-UC-RIGHT CONVERTING
008570         "abcdefghijklmnopqrstuvwxyz" TO
008580         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008590 4148-EXIT.
008600     EXIT.
008610
008620***************************************************************
008630*    4140-SUM-INWARD-ONLY  -  FOR THE FOUR SERVICE-FEE LINES,  *
008640*    SUM SERVICE-FEE-DR/CR OVER EVERY ROW WHOSE INWARD-        *
008650*    OUTWARD FLAG CONTAINS "INWARD", REGARDLESS OF CHANNEL OR  *
008660*    CYCLE.  ADDED PER SR-0270, 01/23/95.                      *
008670***************************************************************
008680 4140-SUM-INWARD-ONLY.
008690     PERFORM 4105-ZERO-ALL-SUMS THRU 4105-EXIT.
008700     SET WS-TAB-IX TO 1.
008710     PERFORM 4149-ACCUM-ONE-INWARD-ROW THRU 4149-EXIT
008720             VARYING WS-TAB-IX FROM 1 BY 1
008730             UNTIL WS-TAB-IX > WS-DSR-COUNT.
008740 4140-EXIT.
008750     EXIT.
008760
008770 4149-ACCUM-ONE-INWARD-ROW.
008780     MOVE WS-DSR-INWARD-OUTWARD(WS-TAB-IX) TO WS-UC-LEFT.
008790     PERFORM 4147-UPPERCASE-WS-UC-LEFT THRU 4147-EXIT.
008800     MOVE ZERO TO WS-INWARD-TALLY.
008810     INSPECT WS-UC-LEFT TALLYING WS-INWARD-TALLY
008820             FOR ALL "INWARD".
008830     IF  WS-INWARD-TALLY > 0
008840         ADD WS-DSR-SERVICE-FEE-DR(WS-TAB-IX) TO WS-SUM-SVC-DR
008850         ADD WS-DSR-SERVICE-FEE-CR(WS-TAB-IX) TO WS-SUM-SVC-CR
008860     END-IF.
008870 4149-EXIT.
008880     EXIT.
008890
008900***************************************************************
008910*    4200-PICK-DEBIT-CREDIT  -  CHOOSE THE DEBIT OR CREDIT     *
008920*    FIGURE FOR THE CURRENT LINE AND ROUND IT HALF-UP TO TWO   *
008930*    DECIMALS.  SEE BUSINESS RULES TABLE "DEBIT/CREDIT         *
008940*    PICKING RULES".                                           *
008950***************************************************************
008960 4200-PICK-DEBIT-CREDIT.
008970     MOVE ZERO TO WS-RAW-DEBIT WS-RAW-CREDIT.
008980     EVALUATE WS-TMPL-IX
008990         WHEN 1
009000             MOVE WS-GRAND-TOTAL-NET TO WS-RAW-DEBIT
009010             MOVE "FinalNet_used"    TO WS-CHOSEN-WHY
009020         WHEN 2 WHEN 6 WHEN 15
009030             MOVE "empty_desc"       TO WS-CHOSEN-WHY
009040         WHEN 3 WHEN 4 WHEN 5
009050             MOVE WS-SUM-SETAMTCR TO WS-RAW-CREDIT
009060             MOVE "SETAMTCR_used"    TO WS-CHOSEN-WHY
009070         WHEN 7 WHEN 8 WHEN 9 WHEN 10 WHEN 11
009080         WHEN 12 WHEN 13 WHEN 14
009090             MOVE WS-SUM-SETAMTDR TO WS-RAW-DEBIT
009100             MOVE "SETAMTDR_used"    TO WS-CHOSEN-WHY
009110         WHEN 16 WHEN 17
009120             MOVE WS-SUM-SVC-DR TO WS-RAW-DEBIT
009130             MOVE "SvcDr_inward"     TO WS-CHOSEN-WHY
009140         WHEN 18 WHEN 19
009150             MOVE WS-SUM-SVC-CR TO WS-RAW-CREDIT
009160             MOVE "SvcCr_inward"     TO WS-CHOSEN-WHY
009170     END-EVALUATE.
009180     PERFORM 4250-ROUND-CHOSEN-AMOUNTS THRU 4250-EXIT.
009190 4200-EXIT.
009200     EXIT.
009210
009220 4250-ROUND-CHOSEN-AMOUNTS.
009230     COMPUTE WS-CHOSEN-DEBIT  ROUNDED = WS-RAW-DEBIT.
009240     COMPUTE WS-CHOSEN-CREDIT ROUNDED = WS-RAW-CREDIT.
009250 4250-EXIT.
009260     EXIT.
009270
009280***************************************************************
009290*    4300-BUILD-NARRATION  -  SUBSTITUTE THE DATE STRINGS AND  *
009300*    CYCLE SUFFIX INTO THE TEMPLATE FOR THE CURRENT LINE.      *
009310***************************************************************
009320 4300-BUILD-NARRATION.
009330     MOVE SPACES TO WS-NARRATION-WORK.
009340     EVALUATE WS-TMPL-IX
009350         WHEN 1
009360             STRING "NPCIR5" WS-DATE-YYYYMMDD " "
009370                    WS-DATE-DDMMYY "_" WS-RUN-CYCLE-SUFFIX
009380                    " ETCAC"
009390                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009400         WHEN 2 WHEN 6 WHEN 15
009410             CONTINUE
009420         WHEN 3 WHEN 16 WHEN 17 WHEN 18 WHEN 19
009430             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY "_"
009440                    WS-RUN-CYCLE-SUFFIX
009450                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009460         WHEN 4
009470             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009480                    " Dr.Adj_" WS-RUN-CYCLE-SUFFIX
009490                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009500         WHEN 5
009510             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009520                    " GF Accp_" WS-RUN-CYCLE-SUFFIX
009530                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009540         WHEN 7
009550             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009560                    " Cr.Adj_" WS-RUN-CYCLE-SUFFIX
009570                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009580         WHEN 8
009590             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009600                    " Chbk_" WS-RUN-CYCLE-SUFFIX
009610                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009620         WHEN 9
009630             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009640                    " GF Acp_" WS-RUN-CYCLE-SUFFIX
009650                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009660         WHEN 10
009670             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009680                    " PrArbtAc_" WS-RUN-CYCLE-SUFFIX
009690                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009700         WHEN 11
009710             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009720                    " Dr PrArAc_" WS-RUN-CYCLE-SUFFIX
009730                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009740         WHEN 12
009750             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009760                    " DrArbtAc_" WS-RUN-CYCLE-SUFFIX
009770                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009780         WHEN 13
009790             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009800                    " ArbtAc_" WS-RUN-CYCLE-SUFFIX
009810                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009820         WHEN 14
009830             STRING "Etoll acq " WS-DATE-DD-DOT-MM-DOT-YY
009840                    " ArbVer_" WS-RUN-CYCLE-SUFFIX
009850                    DELIMITED BY SIZE INTO WS-NARRATION-WORK
009860     END-EVALUATE.
009870 4300-EXIT.
009880     EXIT.
009890
009900***************************************************************
009910*    4400-WRITE-OUTPUT-LINES  -  WRITE THE VOUCHER LINE AND    *
009920*    ITS MATCHING DIAGNOSTIC LINE FOR THE CURRENT TEMPLATE     *
009930*    LINE.                                                     *
009940***************************************************************
009950 4400-WRITE-OUTPUT-LINES.
009960     MOVE SPACES              TO VCH-OUTPUT-RECORD.
009970     MOVE WS-TMPL-ACCOUNT-NO  TO VCH-ACCOUNT-NO.
009980     MOVE WS-CHOSEN-DEBIT     TO VCH-DEBIT.
009990     MOVE WS-CHOSEN-CREDIT    TO VCH-CREDIT.
010000     MOVE WS-NARRATION-WORK   TO VCH-NARRATION.
010010     MOVE WS-TMPL-DESCRIPTION TO VCH-DESCRIPTION.
010020     WRITE VCH-OUTPUT-RECORD.
010030
010040     MOVE SPACES              TO DGN-OUTPUT-RECORD.
010050     MOVE WS-TMPL-ACCOUNT-NO  TO DGN-ACCOUNT-NO.
010060     MOVE WS-TMPL-DESCRIPTION TO DGN-DESCRIPTION.
010070     MOVE WS-SUM-SETAMTDR     TO DGN-SUM-SETAMTDR.
010080     MOVE WS-SUM-SETAMTCR     TO DGN-SUM-SETAMTCR.
010090     MOVE WS-SUM-FINAL-NET    TO DGN-SUM-FINAL-NET.
010100     MOVE WS-SUM-SVC-DR       TO DGN-SUM-SVC-DR.
010110     MOVE WS-SUM-SVC-CR       TO DGN-SUM-SVC-CR.
010120     MOVE WS-CHOSEN-DEBIT     TO DGN-CHOSEN-DEBIT.
010130     MOVE WS-CHOSEN-CREDIT    TO DGN-CHOSEN-CREDIT.
010140     MOVE WS-CHOSEN-WHY       TO DGN-WHY.
010150     WRITE DGN-OUTPUT-RECORD.
010160 4400-EXIT.
010170     EXIT.
010180
010190***************************************************************
010200*    5000-CHECK-GRAND-TOTAL-NEGATIVE  -  SUM FINAL-NET-AMT     *
010210*    OVER EVERY DSR ROW.  THIS IS THE ONLY CONTROL TOTAL THE   *
010220*    RUN ACCUMULATES; IT GATES THE WHOLE RUN AND ALSO BECOMES  *
010230*    THE AMOUNT ON VOUCHER LINE 1.                             *
010240***************************************************************
010250 5000-CHECK-GRAND-TOTAL-NEGATIVE.
010260     MOVE ZERO TO WS-GRAND-TOTAL-NET.
010270     SET WS-TAB-IX TO 1.
010280     PERFORM 5050-ADD-ONE-ROW-NET THRU 5050-EXIT
010290             VARYING WS-TAB-IX FROM 1 BY 1
010300             UNTIL WS-TAB-IX > WS-DSR-COUNT.
010310 5000-EXIT.
010320     EXIT.
010330
010340 5050-ADD-ONE-ROW-NET.
010350     ADD WS-DSR-FINAL-NET-AMT(WS-TAB-IX) TO WS-GRAND-TOTAL-NET.
010360 5050-EXIT.
010370     EXIT.
010380
010390***************************************************************
010400*    8000-CLOSE-ALL-FILES                                     *
010410***************************************************************
010420 8000-CLOSE-ALL-FILES.
010430     PERFORM 8050-WRITE-TRAILER-LINES  THRU 8050-EXIT.
010440     CLOSE DSR-FILE VOUCHER-FILE DIAG-FILE.
010450 8000-EXIT.
010460     EXIT.
010470
010480***************************************************************
010490*    8050-WRITE-TRAILER-LINES  -  ADDED SR-0501 03/15/02, SAME  *
010500*    REASON AS 0155 - CLOSES OUT THE SETTLEMENT DATE STAMP SO   *
010510*    A FLAT FILE IS SELF-IDENTIFYING AT BOTH ENDS.              *
010520***************************************************************
010530 8050-WRITE-TRAILER-LINES.
010540     STRING "END OF RUN - SETTLEMENT DATE "
010550-           WS-DATE-DD-DOT-MM-DOT-YY
010560-           "   RUN CYCLE " WS-RUN-CYCLE-SUFFIX
010570            DELIMITED BY SIZE INTO WS-VCH-TRAILER-LINE.
010580     MOVE WS-VCH-TRAILER-LINE TO VCH-OUTPUT-RECORD.
010590     WRITE VCH-OUTPUT-RECORD.
010600     STRING "END OF RUN - SETTLEMENT DATE "
010610-           WS-DATE-DD-DOT-MM-DOT-YY
010620-           "   RUN CYCLE " WS-RUN-CYCLE-SUFFIX
010630            DELIMITED BY SIZE INTO WS-DGN-TRAILER-LINE.
010640     MOVE WS-DGN-TRAILER-LINE TO DGN-OUTPUT-RECORD.
010650     WRITE DGN-OUTPUT-RECORD.
010660 8050-EXIT.
010670     EXIT.
010680
010690***************************************************************
010700*    9900-ABORT-NEGATIVE  -  FINAL NET AMT GRAND TOTAL WAS     *
010710*    NEGATIVE.  NO VOUCHER OR DIAGNOSTIC FILE IS PRODUCED.     *
010720***************************************************************
010730 9900-ABORT-NEGATIVE.
010740     DISPLAY WS-ABORT-MESSAGE.
010750     CLOSE DSR-FILE.
010760     MOVE 16 TO RETURN-CODE.
010770     STOP RUN.
010780
010790***************************************************************
010800*    9999-END-RUN                                              *
010810***************************************************************
010820 9999-END-RUN.
010830     MOVE 0 TO RETURN-CODE.
010840     STOP RUN.
