000010**********************************************************
000020*    VOUCHER DIAGNOSTIC LINE RECORD       : ETDGNREC       *
000030*        RECORD LENGTH          : DGN-REC-LENGTH (180)     *
000040*                                                          *
000050*    ONE ROW PER VOUCHER LINE, SHOWING THE INTERMEDIATE    *
000060*    SUMS BEHIND EACH LINE ETACQVCH WRITES TO VCHRFILE, SO *
000070*    RECON CAN TRACE A VOUCHER FIGURE BACK TO ITS DSR ROWS.*
000080*                                                          *
000090*        ** PROPERTY OF SETTLEMENTS & RECONCILIATION  **   *
000100**********************************************************
000110*    SKIP2
000120**********************************************************
000130*    -----    RELEASE  1.00  MODIFICATIONS    --------    *
000140*                                                          *
000150*    -  ORIGINAL LAYOUT, SIDE-FILE TO THE GL VOUCHER       *
000160*                                                          *
000170**********************************************************
000180*    SKIP2
000190**********************************************************
000200*    ----   MODIFICATIONS AFTER RELEASE 1.00   -------    *
000210*                                                          *
000220*    REL    DATE     PGMR DESCRIPTION                      *
000230*         11/03/98   KPM  DGN-WHY REASON CODE ADDED AFTER  *
000240*                         RECON ASKED WHY EACH LINE PICKED 00230099
000250*                         DEBIT OVER CREDIT OR VICE VERSA. 00230099
000260*         03/15/02   KPM  88-LEVELS ADDED UNDER DGN-WHY SO  SR-0501
000270*                         RECON CAN CODE THEIR SPREADSHEET  SR-0501
000280*                         MACRO'S LOOKUP AGAINST THE FIXED  SR-0501
000290*                         SET OF REASON VALUES ETACQVCH     SR-0501
000300*                         ACTUALLY WRITES HERE.             SR-0501
000310**********************************************************
000320*    SKIP1
000330     05  DGN-ACCOUNT-NO                  PIC X(12).              1
000340*    SKIP1
000350     05  DGN-DESCRIPTION                 PIC X(40).             13
000360*    SKIP1
000370     05  DGN-SUM-SETAMTDR                PIC S9(11)V99.         53
000380     05  DGN-SUM-SETAMTCR                PIC S9(11)V99.         66
000390     05  DGN-SUM-FINAL-NET               PIC S9(11)V99.         79
000400     05  DGN-SUM-SVC-DR                  PIC S9(09)V99.         92
000410     05  DGN-SUM-SVC-CR                  PIC S9(09)V99.        103
000420*    SKIP1
000430     05  DGN-CHOSEN-DEBIT                PIC S9(11)V99.        114
000440     05  DGN-CHOSEN-CREDIT               PIC S9(11)V99.        127
000450*    SKIP1
000460     05  DGN-WHY                         PIC X(25).            140
000470         88  DGN-WHY-FINAL-NET-USED      VALUE "FinalNet_used".
000480         88  DGN-WHY-EMPTY-DESC          VALUE "empty_desc".
000490         88  DGN-WHY-SETAMTCR-USED       VALUE "SETAMTCR_used".
000500         88  DGN-WHY-SETAMTDR-USED       VALUE "SETAMTDR_used".
000510         88  DGN-WHY-SVCDR-INWARD        VALUE "SvcDr_inward".
000520         88  DGN-WHY-SVCCR-INWARD        VALUE "SvcCr_inward".
000530*    SKIP1
000540     05  FILLER                          PIC X(16).            165
000550**********************************************************
000560*     END OF ***  E T D G N R E C  ***                    *
000570**********************************************************
